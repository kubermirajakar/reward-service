000100*================================================================
000200* PROGRAM    : CALC1002
000300* DATE       : 04 MARCH 1991
000400* AUTHOR     : JULIO CESAR TORRES
000500* PROGRAMMER : JULIO CESAR TORRES
000600* OBJECTIVE  : CALCULATE TIERED CUSTOMER REWARD POINTS FOR ONE
000700*              TRANSACTION AMOUNT ENTERED AT THE TERMINAL.  THIS
000800*              IS THE SAME TIERED FORMULA USED INSIDE RWD1000,
000900*              RWD1005 AND RWD1010 - KEPT HERE AS A STANDALONE
001000*              BENCH PROGRAM FOR HELP-DESK SPOT CHECKS.
001100*================================================================
001200 IDENTIFICATION DIVISION.
001300*
001400 PROGRAM-ID.      CALC1002.
001500 AUTHOR.          JULIO CESAR TORRES.
001600 INSTALLATION.    IBM Z/OS 390.
001700 DATE-WRITTEN.    1991-03-04.
001800 DATE-COMPILED.
001900 SECURITY.        INTERNAL USE ONLY.
002000*
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*----------------------------------------------------------------
002400* DATE       INIT  TKT#      DESCRIPTION
002500* ---------- ----- --------- -------------------------------
002600* 1991-03-04 JCT   CR-0001   INITIAL VERSION - FLAT 1%.           CALC1002
002700* 1991-09-12 JCT   CR-0014   SPLIT INTO 50/100 TWO TIER SCALE.    CALC1002
002800* 1992-05-20 JCT   CR-0039   ADD THIRD TIER ABOVE $100.           CALC1002
002900* 1993-11-03 MAS   CR-0077   DROP FLOATING POINT, USE TRUNC.      CALC1002
003000* 1994-02-08 MAS   CR-0081   REJECT NON NUMERIC INPUT CLEANLY.    CALC1002
003100* 1996-07-01 JCT   CR-0140   ADD BENCH-MODE DEBUG DISPLAY.        CALC1002
003200* 1998-10-19 MAS   CR-0205   Y2K REVIEW - NO DATE FIELDS HERE,    CALC1002
003300*                            NO CHANGE REQUIRED.
003400* 1999-01-22 MAS   CR-0205   Y2K SIGN-OFF RECORDED.               CALC1002
003500* 2001-06-14 RSN   CR-0311   ALIGN TIER BOUNDARIES WITH RWD1000.  CALC1002
003600* 2002-03-11 RSN   CR-0327   ADD CONDITION-NAME FOR END OF        CALC1002
003700*                            SESSION SWITCH.
003800*----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS WS-DEBUG-SWITCH
004700     CLASS TIER-DIGIT IS '0' THRU '9'.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500 77  END-OF-CALC-SWITCH         PIC X VALUE 'N'.
005600     88  END-OF-CALC                VALUE 'Y'.
005700 77  WS-AMOUNT                  PIC S9(07)V99.
005800 77  WS-DIFF-1                  PIC S9(07)V99.
005900 77  WS-DIFF-1-WHOLE            PIC 9(07).
006000 77  WS-DIFF-2                  PIC S9(07)V99.
006100 77  WS-DIFF-2-WHOLE            PIC 9(07).
006200 77  WS-TIER-REACHED            PIC 9(01)    COMP.
006300 77  WS-PROMPT-COUNT            PIC 9(05)    COMP.
006400*
006500 01  WS-POINTS-RESULT.
006600     03  WS-POINTS               PIC 9(07).
006700     03  FILLER                  PIC X(01) VALUE SPACES.
006800*
006900*----------------------------------------------------------------
007000* REDEFINES DO RESULTADO EM FORMATO EDITADO PARA DISPLAY COM
007100* VIRGULA DE MILHAR, USADO SOMENTE NA MENSAGEM FINAL.
007200*----------------------------------------------------------------
007300 01  WS-POINTS-EDITED REDEFINES WS-POINTS-RESULT.
007400     03  WS-POINTS-ZZZ           PIC ZZZ,ZZ9.
007500     03  FILLER                  PIC X(01).
007600*
007700*----------------------------------------------------------------
007800* REDEFINES DO RESULTADO EM BYTES BRUTOS, USADO SOMENTE PELO
007900* DISPLAY DE DEPURACAO EM MODO BENCH (UPSI-0 LIGADO).
008000*----------------------------------------------------------------
008100 01  WS-POINTS-DEBUG-VIEW REDEFINES WS-POINTS-RESULT.
008200     03  WS-POINTS-RAW           PIC X(08).
008300*
008400*----------------------------------------------------------------
008500* REDEFINES DO VALOR DIGITADO EM PARTES INTEIRA/DECIMAL, USADO
008600* PARA O DISPLAY DE DEPURACAO EM MODO BENCH (UPSI-0 LIGADO).
008700*----------------------------------------------------------------
008800 01  WS-AMOUNT-PARTS REDEFINES WS-AMOUNT.
008900     03  WS-AMOUNT-WHOLE         PIC S9(07).
009000     03  WS-AMOUNT-CENTS         PIC 99.
009100*
009200 PROCEDURE DIVISION.
009300*
009400 000000-CALCULATE-TIER-POINTS.
009500*
009600     PERFORM 100000-PROCESS-ONE-AMOUNT
009700         UNTIL END-OF-CALC.
009800     DISPLAY 'END OF SESSION - CALC1002.'.
009900     STOP RUN.
010000*
010100 100000-PROCESS-ONE-AMOUNT.
010200*
010300     DISPLAY '---------------------------------------------'.
010400     DISPLAY 'TO END PROGRAM, ENTER 0.'.
010500     DISPLAY 'ENTER TRANSACTION AMOUNT (E.G. 0125.50): '.
010600     ACCEPT WS-AMOUNT.
010700     ADD 1 TO WS-PROMPT-COUNT.
010800*
010900     IF WS-AMOUNT = ZERO
011000         MOVE 'Y' TO END-OF-CALC-SWITCH
011100         GO TO 100099-EXIT
011200     END-IF.
011300*
011400     IF WS-AMOUNT IS NOT NUMERIC
011500         DISPLAY 'ERROR - AMOUNT NOT NUMERIC, IGNORED.'
011600         GO TO 100099-EXIT
011700     END-IF.
011800*
011900     PERFORM 500000-CALCULATE-TIER-POINTS
012000         THRU 500099-EXIT.
012100     MOVE WS-POINTS TO WS-POINTS-ZZZ.
012200     DISPLAY 'TRANSACTION AMOUNT : ' WS-AMOUNT.
012300     DISPLAY 'REWARD POINTS      : ' WS-POINTS-ZZZ.
012400     IF WS-DEBUG-SWITCH IS ON
012500         DISPLAY 'DEBUG - TIER REACHED    : ' WS-TIER-REACHED
012600         DISPLAY 'DEBUG - WHOLE/CENTS     : '
012700             WS-AMOUNT-WHOLE '/' WS-AMOUNT-CENTS
012800         DISPLAY 'DEBUG - RAW RESULT      : ' WS-POINTS-RAW
012900         DISPLAY 'DEBUG - PROMPTS THIS RUN: ' WS-PROMPT-COUNT
013000     END-IF.
013100*
013200 100099-EXIT.
013300     EXIT.
013400*
013500*----------------------------------------------------------------
013600* 500000-CALCULATE-TIER-POINTS - MESMA FORMULA USADA NOS
013700* PROGRAMAS DE LOTE RWD1000/RWD1005/RWD1010.  TRUNCAGEM PURA,
013800* SEM ROUNDED - O EXCEDENTE EM DOLARES E OBTIDO MOVENDO UM
013900* CAMPO COM DUAS DECIMAIS PARA UM CAMPO SEM DECIMAIS, O QUE
014000* DESCARTA OS CENTAVOS SEM ARREDONDAR.
014100*----------------------------------------------------------------
014200 500000-CALCULATE-TIER-POINTS.
014300*
014400     MOVE ZERO TO WS-POINTS.
014500     MOVE 1 TO WS-TIER-REACHED.
014600*
014700     IF WS-AMOUNT NOT > 50.00
014800         MOVE ZERO TO WS-POINTS
014900         GO TO 500099-EXIT
015000     END-IF.
015100*
015200     IF WS-AMOUNT NOT > 100.00
015300         MOVE 2 TO WS-TIER-REACHED
015400         COMPUTE WS-DIFF-1 = WS-AMOUNT - 50.00
015500         MOVE WS-DIFF-1 TO WS-DIFF-1-WHOLE
015600         MOVE WS-DIFF-1-WHOLE TO WS-POINTS
015700         GO TO 500099-EXIT
015800     END-IF.
015900*
016000     MOVE 3 TO WS-TIER-REACHED.
016100     COMPUTE WS-DIFF-2 = WS-AMOUNT - 100.00.
016200     MOVE WS-DIFF-2 TO WS-DIFF-2-WHOLE.
016300     COMPUTE WS-POINTS = 50 + (2 * WS-DIFF-2-WHOLE).
016400*
016500 500099-EXIT.
016600     EXIT.

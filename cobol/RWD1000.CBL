000100*================================================================
000200* PROGRAM    : RWD1000
000300* ANALISTA   : F6015650 JULIO CESAR TORRES DOS SANTOS
000400* PROGRAMADOR: F6015650 JULIO CESAR TORRES DOS SANTOS
000500* SISTEMA    : RWD - REWARD POINTS BATCH SUBSYSTEM
000600* TIPO OBJETO: PROGRAMA COBOL
000700* LINGUAGEM  : COBOL II
000800* FINALIDADE : CALCULA OS PONTOS DE FIDELIDADE DE TODOS OS
000900*              CLIENTES DO CADASTRO, SOMANDO POR MES E POR
001000*              CLIENTE, E EMITE O RELATORIO REWARD-SUMMARY.
001100*              EXECUTADO NO FECHAMENTO NOTURNO APOS O SORT DO
001200*              ARQUIVO DE TRANSACOES POR CLIENTE/DATA.
001300*================================================================
001400 IDENTIFICATION DIVISION.
001500*
001600 PROGRAM-ID.      RWD1000.
001700 AUTHOR.          JULIO CESAR TORRES.
001800 INSTALLATION.    IBM Z/OS 390.
001900 DATE-WRITTEN.    1991-02-18.
002000 DATE-COMPILED.
002100 SECURITY.        INTERNAL USE ONLY.
002200*
002300*----------------------------------------------------------------
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE       INIT  TKT#      DESCRIPTION
002700* ---------- ----- --------- -------------------------------
002800* 1991-02-18 JCT   CR-0002   INITIAL VERSION - ALL CUSTOMERS.     RWD1000 
002900* 1991-06-30 JCT   CR-0011   ADD MONTHLY BREAKDOWN LINES.         RWD1000 
003000* 1992-05-22 JCT   CR-0039   ALIGN TIER FORMULA WITH CALC1002.    RWD1000 
003100* 1994-09-03 JCT   CR-0096   ADD MONTH NAME TABLE TO REPORT.      RWD1000 
003200* 1997-01-14 MAS   CR-0162   WRITE SUMMARY EVEN WHEN A CUSTOMER   RWD1000 
003300*                            HAS NO TRANSACTIONS IN THE PERIOD.
003400* 1998-10-19 MAS   CR-0205   Y2K REVIEW - TXN-DATE ALREADY CCYY,  RWD1000 
003500*                            MONTH KEY BUILD CONFIRMED CLEAN.
003600* 1999-01-22 MAS   CR-0205   Y2K SIGN-OFF RECORDED.               RWD1000 
003700* 2001-03-02 RSN   CR-0250   RAISE MONTH TABLE TO 12 ENTRIES.     RWD1000
003800* 2001-07-19 RSN   CR-0268   RAISE MONTH TABLE FROM 12 TO 60      RWD1000
003900*                            ENTRIES - A CUSTOMER'S FULL HISTORY
004000*                            CAN EXCEED ONE YEAR.  ADD OVERFLOW
004100*                            GUARD ON POST SO A CUSTOMER WITH MORE
004200*                            THAN 60 DISTINCT MONTHS DROPS (WITH A
004300*                            MESSAGE) INSTEAD OF WRITING PAST THE
004400*                            TABLE.
004500* 2002-03-11 RSN   CR-0327   ADD CONDITION-NAMES FOR EOF SWITCHES. RWD1000
004600*----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS WS-DEBUG-SWITCH
005500     CLASS TIER-DIGIT IS '0' THRU '9'.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT CUSTFILE ASSIGN TO 'CUSTMAST.TXT'
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT TRANFILE ASSIGN TO 'TRANDETL.TXT'
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT RWDRPT   ASSIGN TO 'RWDSUM1.TXT'
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200 FD  CUSTFILE.
007300     COPY RWDCUST.
007400*
007500 FD  TRANFILE.
007600     COPY RWDTRAN.
007700*
007800 FD  RWDRPT.
007900 01  RWDRPT-RECORD           PIC X(132).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 77  RWD1000-PGM-ID          PIC X(008) VALUE 'RWD1000'.
008400*
008500 01  SWITCHES.
008600     03  CUSTFILE-EOF-SWITCH  PIC X(01) VALUE 'N'.
008700         88  CUSTFILE-AT-END          VALUE 'Y'.
008800     03  TRANFILE-EOF-SWITCH  PIC X(01) VALUE 'N'.
008900         88  TRANFILE-AT-END          VALUE 'Y'.
009000*
009100 01  WS-COUNTERS.
009200     03  WS-CUST-COUNT        PIC 9(07)    COMP.
009300     03  WS-TXN-COUNT         PIC 9(09)    COMP.
009400     03  WS-TOTAL-POINTS      PIC 9(09)    COMP.
009500     03  WS-LOOP-SUB          PIC 9(02)    COMP.
009600*
009700*----------------------------------------------------------------
009800* AREA DE LEITURA ANTECIPADA DE TRANSACAO - A TRANSACAO JA LIDA
009900* MAS AINDA NAO APLICADA A UM CLIENTE FICA AQUI ENQUANTO O
010000* CONTROLE DE QUEBRA DECIDE SE ELA PERTENCE AO CLIENTE CORRENTE.
010100*----------------------------------------------------------------
010200 01  WS-TXN-BUFFER.
010300     03  WTB-TXN-ID           PIC 9(09).
010400     03  WTB-CUST-ID          PIC X(10).
010500     03  WTB-AMOUNT           PIC S9(07)V99.
010600     03  WTB-DATE             PIC 9(08).
010700*
010800 01  WTB-DATE-PARTS REDEFINES WS-TXN-BUFFER.
010900     03  FILLER               PIC X(19).
011000     03  WTBD-YEAR            PIC 9(04).
011100     03  WTBD-MONTH           PIC 9(02).
011200     03  WTBD-DAY             PIC 9(02).
011300*
011400 01  WS-BUILD-KEY.
011500     03  WS-BUILD-YEAR        PIC 9(04).
011600     03  WS-BUILD-DASH        PIC X(01) VALUE '-'.
011700     03  WS-BUILD-MONTH       PIC 9(02).
011800*
011900*----------------------------------------------------------------
012000* CAMPOS DE TRABALHO DA FORMULA DE PONTOS (MESMOS NOMES E
012100* TAMANHOS DO CALC1002, PARA FACILITAR A COMPARACAO ENTRE OS
012200* DOIS PROGRAMAS DURANTE TESTE).
012300*----------------------------------------------------------------
012400 01  WS-TIER-WORK-FIELDS.
012500     03  WS-POINTS            PIC 9(07).
012600     03  WS-DIFF-1            PIC S9(07)V99.
012700     03  WS-DIFF-1-WHOLE      PIC 9(07).
012800     03  WS-DIFF-2            PIC S9(07)V99.
012900     03  WS-DIFF-2-WHOLE      PIC 9(07).
013000*
013100 01  WS-MONTH-NUMBER          PIC 9(02)    COMP.
013200*
013300     COPY RWDRPT.
013400*
013500 PROCEDURE DIVISION.
013600*
013700 000000-PREPARE-REWARD-SUMMARY.
013800*
013900     OPEN INPUT  CUSTFILE
014000                 TRANFILE
014100          OUTPUT  RWDRPT.
014200*
014300     PERFORM 100000-LOAD-MONTH-NAME-TABLE.
014400     PERFORM 210000-READ-TRANSACTION-RECORD
014500         THRU 210099-EXIT.
014600     PERFORM 220000-READ-CUSTOMER-RECORD
014700         THRU 220099-EXIT.
014800     PERFORM 200000-PROCESS-CUSTOMERS
014900         THRU 200099-EXIT
015000         UNTIL CUSTFILE-AT-END.
015100*
015200     CLOSE CUSTFILE
015300           TRANFILE
015400           RWDRPT.
015500     DISPLAY 'RWD1000 - CUSTOMERS PROCESSED : ' WS-CUST-COUNT.
015600     DISPLAY 'RWD1000 - TRANSACTIONS READ    : ' WS-TXN-COUNT.
015700     STOP RUN.
015800*
015900*----------------------------------------------------------------
016000* 100000-LOAD-MONTH-NAME-TABLE - NOMES DE MES EM INGLES, UMA
016100* SO VEZ NA ABERTURA DO PASSO.
016200*----------------------------------------------------------------
016300 100000-LOAD-MONTH-NAME-TABLE.
016400*
016500     MOVE 'JANUARY  ' TO WS-MONTH-NAME-ENTRY(01).
016600     MOVE 'FEBRUARY ' TO WS-MONTH-NAME-ENTRY(02).
016700     MOVE 'MARCH    ' TO WS-MONTH-NAME-ENTRY(03).
016800     MOVE 'APRIL    ' TO WS-MONTH-NAME-ENTRY(04).
016900     MOVE 'MAY      ' TO WS-MONTH-NAME-ENTRY(05).
017000     MOVE 'JUNE     ' TO WS-MONTH-NAME-ENTRY(06).
017100     MOVE 'JULY     ' TO WS-MONTH-NAME-ENTRY(07).
017200     MOVE 'AUGUST   ' TO WS-MONTH-NAME-ENTRY(08).
017300     MOVE 'SEPTEMBER' TO WS-MONTH-NAME-ENTRY(09).
017400     MOVE 'OCTOBER  ' TO WS-MONTH-NAME-ENTRY(10).
017500     MOVE 'NOVEMBER ' TO WS-MONTH-NAME-ENTRY(11).
017600     MOVE 'DECEMBER ' TO WS-MONTH-NAME-ENTRY(12).
017700*
017800*----------------------------------------------------------------
017900* 200000-PROCESS-CUSTOMERS - UM CLIENTE POR VEZ, NA ORDEM DO
018000* CUSTMAST.  ACUMULA AS TRANSACOES CONTIGUAS DO MESMO CLIENTE.
018100*----------------------------------------------------------------
018200 200000-PROCESS-CUSTOMERS.
018300*
018400     ADD 1 TO WS-CUST-COUNT.
018500     PERFORM 240000-INIT-MONTH-TABLE.
018600     PERFORM 250000-ACCUMULATE-CUSTOMER-TXNS
018700         THRU 250099-EXIT
018800         UNTIL TRANFILE-AT-END
018900            OR WTB-CUST-ID NOT = CM-CUST-ID.
019000     PERFORM 300000-WRITE-CUSTOMER-SUMMARY.
019100     PERFORM 220000-READ-CUSTOMER-RECORD
019200         THRU 220099-EXIT.
019300*
019400 200099-EXIT.
019500     EXIT.
019600*
019700 210000-READ-TRANSACTION-RECORD.
019800*
019900     READ TRANFILE
020000         AT END
020100             MOVE 'Y' TO TRANFILE-EOF-SWITCH
020200             GO TO 210099-EXIT
020300     END-READ.
020400     IF NOT TRD-TXN-MONTH-VALID
020500         DISPLAY 'RWD1000 - BAD MONTH ON TXN: ' TR-TXN-ID
020600     END-IF.
020700     ADD 1 TO WS-TXN-COUNT.
020800     MOVE TR-TXN-ID     TO WTB-TXN-ID.
020900     MOVE TR-TXN-CUST-ID TO WTB-CUST-ID.
021000     MOVE TR-TXN-AMOUNT TO WTB-AMOUNT.
021100     MOVE TR-TXN-DATE   TO WTB-DATE.
021200*
021300 210099-EXIT.
021400     EXIT.
021500*
021600 220000-READ-CUSTOMER-RECORD.
021700*
021800     READ CUSTFILE
021900         AT END
022000             MOVE 'Y' TO CUSTFILE-EOF-SWITCH
022100     END-READ.
022200*
022300 220099-EXIT.
022400     EXIT.
022500*
022600*----------------------------------------------------------------
022700* 240000-INIT-MONTH-TABLE - ZERA O ACUMULADOR MENSAL ANTES DE
022800* COMECAR UM NOVO CLIENTE.
022900*----------------------------------------------------------------
023000 240000-INIT-MONTH-TABLE.
023100*
023200     MOVE ZERO TO WS-MONTH-COUNT.
023300     MOVE ZERO TO WS-TOTAL-POINTS.
023400     PERFORM 245000-CLEAR-ONE-MONTH-ENTRY
023500         VARYING WS-LOOP-SUB FROM 1 BY 1
023600         UNTIL WS-LOOP-SUB > 60.
023700*
023800 245000-CLEAR-ONE-MONTH-ENTRY.
023900*
024000     MOVE SPACES TO MT-MONTH-KEY(WS-LOOP-SUB).
024100     MOVE ZERO   TO MT-POINTS(WS-LOOP-SUB).
024200*
024300*----------------------------------------------------------------
024400* 250000-ACCUMULATE-CUSTOMER-TXNS - APLICA A TRANSACAO NA AREA
024500* DE LEITURA ANTECIPADA AO ACUMULADOR DO MES, E LE A PROXIMA.
024600*----------------------------------------------------------------
024700 250000-ACCUMULATE-CUSTOMER-TXNS.
024800*
024900     MOVE WTBD-YEAR  TO WS-BUILD-YEAR.
025000     MOVE WTBD-MONTH TO WS-BUILD-MONTH.
025100     PERFORM 500000-CALCULATE-TIER-POINTS
025200         THRU 500099-EXIT.
025300     PERFORM 260000-POST-MONTH-TABLE
025400         THRU 260099-EXIT.
025500     PERFORM 210000-READ-TRANSACTION-RECORD
025600         THRU 210099-EXIT.
025700*
025800 250099-EXIT.
025900     EXIT.
026000*
026100*----------------------------------------------------------------
026200* 260000-POST-MONTH-TABLE - PROCURA A CHAVE DO MES NA TABELA;
026300* SE NAO ACHAR, ABRE UMA NOVA ENTRADA (OS MESES CHEGAM EM ORDEM
026400* CRESCENTE PORQUE O ARQUIVO DE TRANSACOES VEM ORDENADO).  SE A
026500* TABELA JA ESTIVER CHEIA (60 MESES), O MES E DESCARTADO COM
026600* MENSAGEM - CR-0268, NAO GRAVAR FORA DOS LIMITES DA TABELA.
026700*----------------------------------------------------------------
026800 260000-POST-MONTH-TABLE.
026900*
027000     IF WS-MONTH-COUNT > ZERO
027100         AND MT-MONTH-KEY(WS-MONTH-COUNT) = WS-BUILD-KEY
027200         ADD WS-POINTS TO MT-POINTS(WS-MONTH-COUNT)
027300         GO TO 260099-EXIT
027400     END-IF.
027500*
027600     IF WS-MONTH-COUNT NOT < 60
027700         DISPLAY 'RWD1000 - MONTH TABLE FULL, MONTH DROPPED: '
027800             WS-BUILD-KEY ' CUSTOMER ' CM-CUST-ID
027900         GO TO 260099-EXIT
028000     END-IF.
028100*
028200     ADD 1 TO WS-MONTH-COUNT.
028300     MOVE WS-BUILD-KEY TO MT-MONTH-KEY(WS-MONTH-COUNT).
028400     MOVE WS-POINTS    TO MT-POINTS(WS-MONTH-COUNT).
028500*
028600 260099-EXIT.
028700     EXIT.
028800*
028900*----------------------------------------------------------------
029000* 300000-WRITE-CUSTOMER-SUMMARY - GRAVA O CABECALHO DO CLIENTE
029100* E UMA LINHA DE DETALHE POR MES DISTINTO ENCONTRADO.
029200*----------------------------------------------------------------
029300 300000-WRITE-CUSTOMER-SUMMARY.
029400*
029500     MOVE ZERO TO WS-TOTAL-POINTS.
029600     PERFORM 305000-SUM-ONE-MONTH
029700         VARYING WS-LOOP-SUB FROM 1 BY 1
029800         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
029900*
030000     MOVE SPACES          TO PRINT-AREA.
030100     MOVE CM-CUST-ID       TO SH-CUST-ID.
030200     MOVE CM-CUST-NAME     TO SH-CUST-NAME.
030300     MOVE WS-TOTAL-POINTS  TO SH-TOTAL-POINTS.
030400     MOVE WS-MONTH-COUNT   TO SH-MONTHLY-COUNT.
030500     WRITE RWDRPT-RECORD FROM SUMMARY-HEADER-LINE.
030600*
030700     PERFORM 310000-WRITE-MONTHLY-DETAIL
030800         THRU 310099-EXIT
030900         VARYING WS-LOOP-SUB FROM 1 BY 1
031000         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
031100*
031200 305000-SUM-ONE-MONTH.
031300*
031400     ADD MT-POINTS(WS-LOOP-SUB) TO WS-TOTAL-POINTS.
031500*
031600*----------------------------------------------------------------
031700* 310000-WRITE-MONTHLY-DETAIL - USA WS-LOOP-SUB COMO INDICE DA
031800* ENTRADA DO MES CORRENTE DENTRO DA TABELA DO CLIENTE.
031900*----------------------------------------------------------------
032000 310000-WRITE-MONTHLY-DETAIL.
032100*
032200     MOVE SPACES TO PRINT-AREA.
032300     MOVE WMP-YEAR(WS-LOOP-SUB)  TO MD-YEAR.
032400     MOVE WMP-MONTH(WS-LOOP-SUB) TO WS-MONTH-NUMBER.
032500     MOVE WS-MONTH-NAME-ENTRY(WS-MONTH-NUMBER)
032600         TO MD-MONTH-NAME.
032700     MOVE MT-POINTS(WS-LOOP-SUB) TO MD-POINTS.
032800     WRITE RWDRPT-RECORD FROM MONTHLY-DETAIL-LINE.
032900*
033000 310099-EXIT.
033100     EXIT.
033200*
033300*----------------------------------------------------------------
033400* 500000-CALCULATE-TIER-POINTS - MESMA FORMULA DO CALC1002.
033500* AMOUNT A CALCULAR VEM EM WTB-AMOUNT; RESULTADO EM WS-POINTS.
033600*----------------------------------------------------------------
033700 500000-CALCULATE-TIER-POINTS.
033800*
033900     MOVE ZERO TO WS-POINTS.
034000*
034100     IF WTB-AMOUNT NOT > 50.00
034200         GO TO 500099-EXIT
034300     END-IF.
034400*
034500     IF WTB-AMOUNT NOT > 100.00
034600         COMPUTE WS-DIFF-1 = WTB-AMOUNT - 50.00
034700         MOVE WS-DIFF-1 TO WS-DIFF-1-WHOLE
034800         MOVE WS-DIFF-1-WHOLE TO WS-POINTS
034900         GO TO 500099-EXIT
035000     END-IF.
035100*
035200     COMPUTE WS-DIFF-2 = WTB-AMOUNT - 100.00.
035300     MOVE WS-DIFF-2 TO WS-DIFF-2-WHOLE.
035400     COMPUTE WS-POINTS = 50 + (2 * WS-DIFF-2-WHOLE).
035500*
035600 500099-EXIT.
035700     EXIT.

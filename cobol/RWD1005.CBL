000100*================================================================
000200* PROGRAM    : RWD1005
000300* ANALISTA   : F6015650 JULIO CESAR TORRES DOS SANTOS
000400* PROGRAMADOR: F6015650 JULIO CESAR TORRES DOS SANTOS
000500* SISTEMA    : RWD - REWARD POINTS BATCH SUBSYSTEM
000600* TIPO OBJETO: PROGRAMA COBOL
000700* LINGUAGEM  : COBOL II
000800* FINALIDADE : VERSAO ESTENDIDA DO RWD1000 PARA UM UNICO
000900*              CLIENTE, RESTRITA A UMA FAIXA DE DATAS.  VALIDA
001000*              A EXISTENCIA DO CLIENTE E A CONSISTENCIA DA
001100*              FAIXA DE DATAS ANTES DE CALCULAR OS PONTOS.
001200*              (VEJA TAMBEM RWD1010, QUE ESTENDE ESTE PROGRAMA
001300*              COM O MULTIPLICADOR MENSAL EXTERNO.)
001400*================================================================
001500 IDENTIFICATION DIVISION.
001600*
001700 PROGRAM-ID.      RWD1005.
001800 AUTHOR.          JULIO CESAR TORRES.
001900 INSTALLATION.    IBM Z/OS 390.
002000 DATE-WRITTEN.    1991-11-11.
002100 DATE-COMPILED.
002200 SECURITY.        INTERNAL USE ONLY.
002300*
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* DATE       INIT  TKT#      DESCRIPTION
002800* ---------- ----- --------- -------------------------------
002900* 1991-11-11 JCT   CR-0018   INITIAL VERSION - ONE CUSTOMER.      RWD1005 
003000* 1992-06-02 JCT   CR-0041   REJECT UNKNOWN CUSTOMER ID.          RWD1005 
003100* 1992-06-02 JCT   CR-0041   REJECT START DATE AFTER END DATE.    RWD1005 
003200* 1994-09-03 JCT   CR-0096   ADD MONTH NAME TABLE TO REPORT.      RWD1005 
003300* 1998-10-19 MAS   CR-0205   Y2K REVIEW - DATE PARMS ALREADY      RWD1005 
003400*                            CCYYMMDD, NO CHANGE REQUIRED.
003500* 1999-01-22 MAS   CR-0205   Y2K SIGN-OFF RECORDED.               RWD1005 
003600* 2001-03-02 RSN   CR-0250   RAISE MONTH TABLE TO 12 ENTRIES.     RWD1005
003700* 2001-07-19 RSN   CR-0268   RAISE MONTH TABLE FROM 12 TO 60      RWD1005
003800*                            ENTRIES - SAME REASON AS RWD1000.
003900*                            ADD OVERFLOW GUARD ON POST.
004000* 2002-03-11 RSN   CR-0327   ADD CONDITION-NAMES FOR EOF, DATE    RWD1005
004100*                            RANGE AND CUSTOMER FOUND SWITCHES.
004200*----------------------------------------------------------------
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS WS-DEBUG-SWITCH
005100     CLASS TIER-DIGIT IS '0' THRU '9'.
005200*
005300 INPUT-OUTPUT SECTION.
005400*
005500 FILE-CONTROL.
005600*
005700     SELECT CUSTFILE ASSIGN TO 'CUSTMAST.TXT'
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900     SELECT TRANFILE ASSIGN TO 'TRANDETL.TXT'
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100     SELECT RWDRPT   ASSIGN TO 'RWDSUM2.TXT'
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  CUSTFILE.
006900     COPY RWDCUST.
007000*
007100 FD  TRANFILE.
007200     COPY RWDTRAN.
007300*
007400 FD  RWDRPT.
007500 01  RWDRPT-RECORD            PIC X(132).
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900 77  RWD1005-PGM-ID           PIC X(008) VALUE 'RWD1005'.
008000*
008100 01  SWITCHES.
008200     03  CUSTFILE-EOF-SWITCH   PIC X(01) VALUE 'N'.
008300         88  CUSTFILE-AT-END           VALUE 'Y'.
008400     03  TRANFILE-EOF-SWITCH   PIC X(01) VALUE 'N'.
008500         88  TRANFILE-AT-END           VALUE 'Y'.
008600     03  CUSTOMER-FOUND-SWITCH PIC X(01) VALUE 'N'.
008700         88  CUSTOMER-WAS-FOUND        VALUE 'Y'.
008800     03  DATE-RANGE-OK-SWITCH  PIC X(01) VALUE 'N'.
008900         88  DATE-RANGE-IS-OK         VALUE 'Y'.
009000*
009100 01  WS-COUNTERS.
009200     03  WS-TXN-COUNT          PIC 9(09)    COMP.
009300     03  WS-MATCH-COUNT        PIC 9(09)    COMP.
009400     03  WS-TOTAL-POINTS       PIC 9(09)    COMP.
009500     03  WS-LOOP-SUB           PIC 9(02)    COMP.
009600     03  WS-MONTH-NUMBER       PIC 9(02)    COMP.
009700*
009800*----------------------------------------------------------------
009900* PARAMETROS DA CONSULTA - CLIENTE E FAIXA DE DATAS, INFORMADOS
010000* NO TERMINAL (EM LOTE, O JCL REDIRECIONA ENTRADA DE UM CARTAO
010100* DE PARAMETRO PARA SYSIN).
010200*----------------------------------------------------------------
010300 01  WS-REQUEST-PARMS.
010400     03  WS-REQ-CUST-ID        PIC X(10).
010500     03  WS-REQ-START-DATE     PIC 9(08).
010600     03  WS-REQ-END-DATE       PIC 9(08).
010700*
010800*----------------------------------------------------------------
010900* REDEFINES DOS PARAMETROS DE DATA EM ANO/MES/DIA, USADO PARA
011000* EXIBIR A MENSAGEM DE ERRO DE FAIXA DE DATAS INVERTIDA.
011100*----------------------------------------------------------------
011200 01  WS-REQUEST-PARMS-DATES REDEFINES WS-REQUEST-PARMS.
011300     03  FILLER                PIC X(10).
011400     03  WS-START-YEAR         PIC 9(04).
011500     03  WS-START-MONTH        PIC 9(02).
011600     03  WS-START-DAY          PIC 9(02).
011700     03  WS-END-YEAR           PIC 9(04).
011800     03  WS-END-MONTH          PIC 9(02).
011900     03  WS-END-DAY            PIC 9(02).
012000*
012100 01  WS-TXN-BUFFER.
012200     03  WTB-TXN-ID            PIC 9(09).
012300     03  WTB-CUST-ID           PIC X(10).
012400     03  WTB-AMOUNT            PIC S9(07)V99.
012500     03  WTB-DATE              PIC 9(08).
012600*
012700 01  WTB-DATE-PARTS REDEFINES WS-TXN-BUFFER.
012800     03  FILLER                PIC X(19).
012900     03  WTBD-YEAR             PIC 9(04).
013000     03  WTBD-MONTH            PIC 9(02).
013100     03  WTBD-DAY              PIC 9(02).
013200*
013300 01  WS-BUILD-KEY.
013400     03  WS-BUILD-YEAR         PIC 9(04).
013500     03  WS-BUILD-DASH         PIC X(01) VALUE '-'.
013600     03  WS-BUILD-MONTH        PIC 9(02).
013700*
013800 01  WS-TIER-WORK-FIELDS.
013900     03  WS-POINTS             PIC 9(07).
014000     03  WS-DIFF-1             PIC S9(07)V99.
014100     03  WS-DIFF-1-WHOLE       PIC 9(07).
014200     03  WS-DIFF-2             PIC S9(07)V99.
014300     03  WS-DIFF-2-WHOLE       PIC 9(07).
014400*
014500     COPY RWDRPT.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 000000-PREPARE-CUSTOMER-SUMMARY.
015000*
015100     PERFORM 100000-LOAD-MONTH-NAME-TABLE.
015200     PERFORM 110000-ACCEPT-REQUEST-PARMS.
015300*
015400     OPEN INPUT  CUSTFILE
015500                 TRANFILE
015600          OUTPUT  RWDRPT.
015700*
015800     PERFORM 160000-VALIDATE-DATE-RANGE
015900         THRU 160099-EXIT.
016000     IF DATE-RANGE-IS-OK
016100         PERFORM 150000-FIND-CUSTOMER
016200             THRU 150099-EXIT
016300     END-IF.
016400*
016500     IF DATE-RANGE-IS-OK
016600         AND CUSTOMER-WAS-FOUND
016700         PERFORM 240000-INIT-MONTH-TABLE
016800         PERFORM 210000-READ-TRANSACTION-RECORD
016900             THRU 210099-EXIT
017000         PERFORM 200000-PROCESS-TRANSACTIONS
017100             THRU 200099-EXIT
017200             UNTIL TRANFILE-AT-END
017300         PERFORM 300000-WRITE-CUSTOMER-SUMMARY
017400     END-IF.
017500*
017600     CLOSE CUSTFILE
017700           TRANFILE
017800           RWDRPT.
017900     DISPLAY 'RWD1005 - MATCHING TRANSACTIONS : ' WS-MATCH-COUNT.
018000     STOP RUN.
018100*
018200 100000-LOAD-MONTH-NAME-TABLE.
018300*
018400     MOVE 'JANUARY  ' TO WS-MONTH-NAME-ENTRY(01).
018500     MOVE 'FEBRUARY ' TO WS-MONTH-NAME-ENTRY(02).
018600     MOVE 'MARCH    ' TO WS-MONTH-NAME-ENTRY(03).
018700     MOVE 'APRIL    ' TO WS-MONTH-NAME-ENTRY(04).
018800     MOVE 'MAY      ' TO WS-MONTH-NAME-ENTRY(05).
018900     MOVE 'JUNE     ' TO WS-MONTH-NAME-ENTRY(06).
019000     MOVE 'JULY     ' TO WS-MONTH-NAME-ENTRY(07).
019100     MOVE 'AUGUST   ' TO WS-MONTH-NAME-ENTRY(08).
019200     MOVE 'SEPTEMBER' TO WS-MONTH-NAME-ENTRY(09).
019300     MOVE 'OCTOBER  ' TO WS-MONTH-NAME-ENTRY(10).
019400     MOVE 'NOVEMBER ' TO WS-MONTH-NAME-ENTRY(11).
019500     MOVE 'DECEMBER ' TO WS-MONTH-NAME-ENTRY(12).
019600*
019700 110000-ACCEPT-REQUEST-PARMS.
019800*
019900     DISPLAY '-----------------------------------------------'.
020000     DISPLAY 'RWD1005 - CUSTOMER REWARD SUMMARY BY DATE RANGE.'.
020100     DISPLAY 'ENTER CUSTOMER ID (10 CHARACTERS) : '.
020200     ACCEPT WS-REQ-CUST-ID.
020300     DISPLAY 'ENTER START DATE (CCYYMMDD)        : '.
020400     ACCEPT WS-REQ-START-DATE.
020500     DISPLAY 'ENTER END DATE   (CCYYMMDD)        : '.
020600     ACCEPT WS-REQ-END-DATE.
020700*
020800*----------------------------------------------------------------
020900* 150000-FIND-CUSTOMER - VARREDURA SEQUENCIAL DO CUSTMAST (NAO
021000* HA ARQUIVO INDEXADO).  SE NAO ACHAR, REJEITA A CONSULTA - NAO
021100* E GERADO RESUMO ALGUM PARA CLIENTE INEXISTENTE.
021200*----------------------------------------------------------------
021300 150000-FIND-CUSTOMER.
021400*
021500     PERFORM 220000-READ-CUSTOMER-RECORD
021600         THRU 220099-EXIT.
021700     PERFORM 155000-TEST-ONE-CUSTOMER
021800         THRU 155099-EXIT
021900         UNTIL CUSTFILE-AT-END
022000            OR CUSTOMER-WAS-FOUND.
022100*
022200     IF NOT CUSTOMER-WAS-FOUND
022300         DISPLAY 'RWD1005 - CUSTOMER NOT FOUND: '
022400             WS-REQ-CUST-ID
022500     END-IF.
022600*
022700 150099-EXIT.
022800     EXIT.
022900*
023000 155000-TEST-ONE-CUSTOMER.
023100*
023200     IF CM-CUST-ID = WS-REQ-CUST-ID
023300         MOVE 'Y' TO CUSTOMER-FOUND-SWITCH
023400         GO TO 155099-EXIT
023500     END-IF.
023600     PERFORM 220000-READ-CUSTOMER-RECORD
023700         THRU 220099-EXIT.
023800*
023900 155099-EXIT.
024000     EXIT.
024100*
024200 160000-VALIDATE-DATE-RANGE.
024300*
024400     IF WS-REQ-START-DATE > WS-REQ-END-DATE
024500         MOVE 'N' TO DATE-RANGE-OK-SWITCH
024600         DISPLAY 'RWD1005 - INVALID DATE RANGE: START '
024700             WS-REQ-START-DATE ' AFTER END '
024800             WS-REQ-END-DATE
024900     ELSE
025000         MOVE 'Y' TO DATE-RANGE-OK-SWITCH
025100     END-IF.
025200*
025300 160099-EXIT.
025400     EXIT.
025500*
025600 200000-PROCESS-TRANSACTIONS.
025700*
025800     IF WTB-CUST-ID = WS-REQ-CUST-ID
025900         AND WTB-DATE >= WS-REQ-START-DATE
026000         AND WTB-DATE <= WS-REQ-END-DATE
026100         PERFORM 260000-APPLY-ONE-TRANSACTION
026200             THRU 260099-EXIT
026300     END-IF.
026400     PERFORM 210000-READ-TRANSACTION-RECORD
026500         THRU 210099-EXIT.
026600*
026700 200099-EXIT.
026800     EXIT.
026900*
027000 210000-READ-TRANSACTION-RECORD.
027100*
027200     READ TRANFILE
027300         AT END
027400             MOVE 'Y' TO TRANFILE-EOF-SWITCH
027500             GO TO 210099-EXIT
027600     END-READ.
027700     IF NOT TRD-TXN-MONTH-VALID
027800         DISPLAY 'RWD1005 - BAD MONTH ON TXN: ' TR-TXN-ID
027900     END-IF.
028000     ADD 1 TO WS-TXN-COUNT.
028100     MOVE TR-TXN-ID      TO WTB-TXN-ID.
028200     MOVE TR-TXN-CUST-ID TO WTB-CUST-ID.
028300     MOVE TR-TXN-AMOUNT  TO WTB-AMOUNT.
028400     MOVE TR-TXN-DATE    TO WTB-DATE.
028500*
028600 210099-EXIT.
028700     EXIT.
028800*
028900 220000-READ-CUSTOMER-RECORD.
029000*
029100     READ CUSTFILE
029200         AT END
029300             MOVE 'Y' TO CUSTFILE-EOF-SWITCH
029400     END-READ.
029500*
029600 220099-EXIT.
029700     EXIT.
029800*
029900 240000-INIT-MONTH-TABLE.
030000*
030100     MOVE ZERO TO WS-MONTH-COUNT.
030200     MOVE ZERO TO WS-TOTAL-POINTS.
030300     PERFORM 245000-CLEAR-ONE-MONTH-ENTRY
030400         VARYING WS-LOOP-SUB FROM 1 BY 1
030500         UNTIL WS-LOOP-SUB > 60.
030600*
030700 245000-CLEAR-ONE-MONTH-ENTRY.
030800*
030900     MOVE SPACES TO MT-MONTH-KEY(WS-LOOP-SUB).
031000     MOVE ZERO   TO MT-POINTS(WS-LOOP-SUB).
031100*
031200 260000-APPLY-ONE-TRANSACTION.
031300*
031400     ADD 1 TO WS-MATCH-COUNT.
031500     MOVE WTBD-YEAR  TO WS-BUILD-YEAR.
031600     MOVE WTBD-MONTH TO WS-BUILD-MONTH.
031700     PERFORM 500000-CALCULATE-TIER-POINTS
031800         THRU 500099-EXIT.
031900     PERFORM 265000-POST-MONTH-TABLE
032000         THRU 265099-EXIT.
032100*
032200 260099-EXIT.
032300     EXIT.
032400*
032500 265000-POST-MONTH-TABLE.
032600*
032700     IF WS-MONTH-COUNT > ZERO
032800         AND MT-MONTH-KEY(WS-MONTH-COUNT) = WS-BUILD-KEY
032900         ADD WS-POINTS TO MT-POINTS(WS-MONTH-COUNT)
033000         GO TO 265099-EXIT
033100     END-IF.
033200*
033300     IF WS-MONTH-COUNT NOT < 60
033400         DISPLAY 'RWD1005 - MONTH TABLE FULL, MONTH DROPPED: '
033500             WS-BUILD-KEY ' CUSTOMER ' WS-REQ-CUST-ID
033600         GO TO 265099-EXIT
033700     END-IF.
033800*
033900     ADD 1 TO WS-MONTH-COUNT.
034000     MOVE WS-BUILD-KEY TO MT-MONTH-KEY(WS-MONTH-COUNT).
034100     MOVE WS-POINTS    TO MT-POINTS(WS-MONTH-COUNT).
034200*
034300 265099-EXIT.
034400     EXIT.
034500*
034600 300000-WRITE-CUSTOMER-SUMMARY.
034700*
034800     MOVE ZERO TO WS-TOTAL-POINTS.
034900     PERFORM 305000-SUM-ONE-MONTH
035000         VARYING WS-LOOP-SUB FROM 1 BY 1
035100         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
035200*
035300     MOVE SPACES          TO PRINT-AREA.
035400     MOVE CM-CUST-ID       TO SH-CUST-ID.
035500     MOVE CM-CUST-NAME     TO SH-CUST-NAME.
035600     MOVE WS-TOTAL-POINTS  TO SH-TOTAL-POINTS.
035700     MOVE WS-MONTH-COUNT   TO SH-MONTHLY-COUNT.
035800     WRITE RWDRPT-RECORD FROM SUMMARY-HEADER-LINE.
035900*
036000     PERFORM 310000-WRITE-MONTHLY-DETAIL
036100         THRU 310099-EXIT
036200         VARYING WS-LOOP-SUB FROM 1 BY 1
036300         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
036400*
036500 305000-SUM-ONE-MONTH.
036600*
036700     ADD MT-POINTS(WS-LOOP-SUB) TO WS-TOTAL-POINTS.
036800*
036900 310000-WRITE-MONTHLY-DETAIL.
037000*
037100     MOVE SPACES TO PRINT-AREA.
037200     MOVE WMP-YEAR(WS-LOOP-SUB)  TO MD-YEAR.
037300     MOVE WMP-MONTH(WS-LOOP-SUB) TO WS-MONTH-NUMBER.
037400     MOVE WS-MONTH-NAME-ENTRY(WS-MONTH-NUMBER)
037500         TO MD-MONTH-NAME.
037600     MOVE MT-POINTS(WS-LOOP-SUB) TO MD-POINTS.
037700     WRITE RWDRPT-RECORD FROM MONTHLY-DETAIL-LINE.
037800*
037900 310099-EXIT.
038000     EXIT.
038100*
038200*----------------------------------------------------------------
038300* 500000-CALCULATE-TIER-POINTS - MESMA FORMULA DO RWD1000 E DO
038400* CALC1002.  AMOUNT A CALCULAR VEM EM WTB-AMOUNT.
038500*----------------------------------------------------------------
038600 500000-CALCULATE-TIER-POINTS.
038700*
038800     MOVE ZERO TO WS-POINTS.
038900*
039000     IF WTB-AMOUNT NOT > 50.00
039100         GO TO 500099-EXIT
039200     END-IF.
039300*
039400     IF WTB-AMOUNT NOT > 100.00
039500         COMPUTE WS-DIFF-1 = WTB-AMOUNT - 50.00
039600         MOVE WS-DIFF-1 TO WS-DIFF-1-WHOLE
039700         MOVE WS-DIFF-1-WHOLE TO WS-POINTS
039800         GO TO 500099-EXIT
039900     END-IF.
040000*
040100     COMPUTE WS-DIFF-2 = WTB-AMOUNT - 100.00.
040200     MOVE WS-DIFF-2 TO WS-DIFF-2-WHOLE.
040300     COMPUTE WS-POINTS = 50 + (2 * WS-DIFF-2-WHOLE).
040400*
040500 500099-EXIT.
040600     EXIT.

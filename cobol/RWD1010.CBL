000100*================================================================
000200* PROGRAM    : RWD1010
000300* ANALISTA   : F6015650 JULIO CESAR TORRES DOS SANTOS
000400* PROGRAMADOR: F6015650 JULIO CESAR TORRES DOS SANTOS
000500* SISTEMA    : RWD - REWARD POINTS BATCH SUBSYSTEM
000600* TIPO OBJETO: PROGRAMA COBOL
000700* LINGUAGEM  : COBOL II
000800* FINALIDADE : ESTENDE O RWD1005 PARA APLICAR UM MULTIPLICADOR
000900*              MENSAL EXTERNO SOBRE OS PONTOS BASE DE CADA
001000*              TRANSACAO, ANTES DE SOMA-LOS NO ACUMULADOR DO
001100*              MES.  SE O MES NAO CONSTAR DA TABELA DE
001200*              MULTIPLICADORES, USA O PADRAO 1 (SEM AJUSTE) -
001300*              ISTO E UMA RESILIENCIA, NAO UM ERRO.
001400*================================================================
001500 IDENTIFICATION DIVISION.
001600*
001700 PROGRAM-ID.      RWD1010.
001800 AUTHOR.          JULIO CESAR TORRES.
001900 INSTALLATION.    IBM Z/OS 390.
002000 DATE-WRITTEN.    1997-06-18.
002100 DATE-COMPILED.
002200 SECURITY.        INTERNAL USE ONLY.
002300*
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* DATE       INIT  TKT#      DESCRIPTION
002800* ---------- ----- --------- -------------------------------
002900* 1997-06-18 JTO   CR-0163   INITIAL VERSION - EXTENDS RWD1005    RWD1010 
003000*                            WITH MONTHLY MULTIPLIER LOOKUP.
003100* 1997-09-30 JTO   CR-0171   DEFAULT MULTIPLIER OF 1 WHEN MONTH   RWD1010 
003200*                            KEY IS NOT IN THE LOOKUP TABLE.
003300* 1998-10-19 MAS   CR-0205   Y2K REVIEW - MONTH KEY ALREADY       RWD1010 
003400*                            CCYY-MM, NO CHANGE REQUIRED.
003500* 1999-01-22 MAS   CR-0205   Y2K SIGN-OFF RECORDED.               RWD1010 
003600* 2001-03-02 RSN   CR-0250   RAISE MULTIPLIER TABLE TO 60 MONTHS. RWD1010
003700* 2001-03-02 RSN   CR-0250   ADD OVERFLOW GUARD ON MULTIPLIER     RWD1010
003800*                            TABLE LOAD - DROP RECORD WITH
003900*                            MESSAGE PAST 60 MONTHS LOADED.
004000* 2001-07-19 RSN   CR-0268   RAISE CUSTOMER MONTH-POINT TABLE      RWD1010
004100*                            FROM 12 TO 60 ENTRIES AND ADD
004200*                            OVERFLOW GUARD ON POST, SAME AS
004300*                            RWD1000/RWD1005.
004400* 2002-03-11 RSN   CR-0327   ADD CONDITION-NAMES FOR EOF, DATE     RWD1010
004500*                            RANGE AND CUSTOMER FOUND SWITCHES.
004600*----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS WS-DEBUG-SWITCH
005500     CLASS TIER-DIGIT IS '0' THRU '9'.
005600*
005700 INPUT-OUTPUT SECTION.
005800*
005900 FILE-CONTROL.
006000*
006100     SELECT CUSTFILE ASSIGN TO 'CUSTMAST.TXT'
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT TRANFILE ASSIGN TO 'TRANDETL.TXT'
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT MULTFILE ASSIGN TO 'MULTIPLR.TXT'
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT RWDRPT   ASSIGN TO 'RWDSUM3.TXT'
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900*
007000 DATA DIVISION.
007100*
007200 FILE SECTION.
007300*
007400 FD  CUSTFILE.
007500     COPY RWDCUST.
007600*
007700 FD  TRANFILE.
007800     COPY RWDTRAN.
007900*
008000 FD  MULTFILE.
008100     COPY RWDMULT.
008200*
008300 FD  RWDRPT.
008400 01  RWDRPT-RECORD            PIC X(132).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 77  RWD1010-PGM-ID           PIC X(008) VALUE 'RWD1010'.
008900*
009000 01  SWITCHES.
009100     03  CUSTFILE-EOF-SWITCH   PIC X(01) VALUE 'N'.
009200         88  CUSTFILE-AT-END           VALUE 'Y'.
009300     03  TRANFILE-EOF-SWITCH   PIC X(01) VALUE 'N'.
009400         88  TRANFILE-AT-END           VALUE 'Y'.
009500     03  MULTFILE-EOF-SWITCH   PIC X(01) VALUE 'N'.
009600         88  MULTFILE-AT-END           VALUE 'Y'.
009700     03  CUSTOMER-FOUND-SWITCH PIC X(01) VALUE 'N'.
009800         88  CUSTOMER-WAS-FOUND        VALUE 'Y'.
009900     03  DATE-RANGE-OK-SWITCH  PIC X(01) VALUE 'N'.
010000         88  DATE-RANGE-IS-OK         VALUE 'Y'.
010100*
010200 01  WS-COUNTERS.
010300     03  WS-TXN-COUNT          PIC 9(09)    COMP.
010400     03  WS-MATCH-COUNT        PIC 9(09)    COMP.
010500     03  WS-TOTAL-POINTS       PIC 9(09)    COMP.
010600     03  WS-LOOP-SUB           PIC 9(02)    COMP.
010700     03  WS-MONTH-NUMBER       PIC 9(02)    COMP.
010800     03  WS-BONUS-MONTH-COUNT  PIC 9(03)    COMP.
010900*
011000 01  WS-REQUEST-PARMS.
011100     03  WS-REQ-CUST-ID        PIC X(10).
011200     03  WS-REQ-START-DATE     PIC 9(08).
011300     03  WS-REQ-END-DATE       PIC 9(08).
011400*
011500 01  WS-REQUEST-PARMS-DATES REDEFINES WS-REQUEST-PARMS.
011600     03  FILLER                PIC X(10).
011700     03  WS-START-YEAR         PIC 9(04).
011800     03  WS-START-MONTH        PIC 9(02).
011900     03  WS-START-DAY          PIC 9(02).
012000     03  WS-END-YEAR           PIC 9(04).
012100     03  WS-END-MONTH          PIC 9(02).
012200     03  WS-END-DAY            PIC 9(02).
012300*
012400 01  WS-TXN-BUFFER.
012500     03  WTB-TXN-ID            PIC 9(09).
012600     03  WTB-CUST-ID           PIC X(10).
012700     03  WTB-AMOUNT            PIC S9(07)V99.
012800     03  WTB-DATE              PIC 9(08).
012900*
013000 01  WTB-DATE-PARTS REDEFINES WS-TXN-BUFFER.
013100     03  FILLER                PIC X(19).
013200     03  WTBD-YEAR             PIC 9(04).
013300     03  WTBD-MONTH            PIC 9(02).
013400     03  WTBD-DAY              PIC 9(02).
013500*
013600 01  WS-BUILD-KEY.
013700     03  WS-BUILD-YEAR         PIC 9(04).
013800     03  WS-BUILD-DASH         PIC X(01) VALUE '-'.
013900     03  WS-BUILD-MONTH        PIC 9(02).
014000*
014100 01  WS-TIER-WORK-FIELDS.
014200     03  WS-POINTS             PIC 9(07).
014300     03  WS-DIFF-1             PIC S9(07)V99.
014400     03  WS-DIFF-1-WHOLE       PIC 9(07).
014500     03  WS-DIFF-2             PIC S9(07)V99.
014600     03  WS-DIFF-2-WHOLE       PIC 9(07).
014700     03  WS-FINAL-POINTS       PIC 9(09)    COMP.
014800     03  WS-MULTIPLIER-VALUE   PIC 9(03)    COMP.
014900*
015000     COPY RWDMULW.
015100*
015200     COPY RWDRPT.
015300*
015400 PROCEDURE DIVISION.
015500*
015600 000000-PREPARE-CUSTOMER-SUMMARY.
015700*
015800     PERFORM 100000-LOAD-MONTH-NAME-TABLE.
015900     PERFORM 110000-ACCEPT-REQUEST-PARMS.
016000*
016100     OPEN INPUT  CUSTFILE
016200                 TRANFILE
016300                 MULTFILE
016400          OUTPUT  RWDRPT.
016500*
016600     PERFORM 160000-VALIDATE-DATE-RANGE
016700         THRU 160099-EXIT.
016800     IF DATE-RANGE-IS-OK
016900         PERFORM 150000-FIND-CUSTOMER
017000             THRU 150099-EXIT
017100     END-IF.
017200*
017300     PERFORM 180000-LOAD-MULTIPLIER-TABLE
017400         THRU 180099-EXIT.
017500*
017600     IF DATE-RANGE-IS-OK
017700         AND CUSTOMER-WAS-FOUND
017800         PERFORM 240000-INIT-MONTH-TABLE
017900         PERFORM 210000-READ-TRANSACTION-RECORD
018000             THRU 210099-EXIT
018100         PERFORM 200000-PROCESS-TRANSACTIONS
018200             THRU 200099-EXIT
018300             UNTIL TRANFILE-AT-END
018400         PERFORM 300000-WRITE-CUSTOMER-SUMMARY
018500     END-IF.
018600*
018700     CLOSE CUSTFILE
018800           TRANFILE
018900           RWDRPT.
019000     DISPLAY 'RWD1010 - MATCHING TRANSACTIONS : ' WS-MATCH-COUNT.
019100     DISPLAY 'RWD1010 - BONUS MONTHS LOADED   : '
019200         WS-BONUS-MONTH-COUNT.
019300     STOP RUN.
019400*
019500 100000-LOAD-MONTH-NAME-TABLE.
019600*
019700     MOVE 'JANUARY  ' TO WS-MONTH-NAME-ENTRY(01).
019800     MOVE 'FEBRUARY ' TO WS-MONTH-NAME-ENTRY(02).
019900     MOVE 'MARCH    ' TO WS-MONTH-NAME-ENTRY(03).
020000     MOVE 'APRIL    ' TO WS-MONTH-NAME-ENTRY(04).
020100     MOVE 'MAY      ' TO WS-MONTH-NAME-ENTRY(05).
020200     MOVE 'JUNE     ' TO WS-MONTH-NAME-ENTRY(06).
020300     MOVE 'JULY     ' TO WS-MONTH-NAME-ENTRY(07).
020400     MOVE 'AUGUST   ' TO WS-MONTH-NAME-ENTRY(08).
020500     MOVE 'SEPTEMBER' TO WS-MONTH-NAME-ENTRY(09).
020600     MOVE 'OCTOBER  ' TO WS-MONTH-NAME-ENTRY(10).
020700     MOVE 'NOVEMBER ' TO WS-MONTH-NAME-ENTRY(11).
020800     MOVE 'DECEMBER ' TO WS-MONTH-NAME-ENTRY(12).
020900*
021000 110000-ACCEPT-REQUEST-PARMS.
021100*
021200     DISPLAY '-----------------------------------------------'.
021300     DISPLAY 'RWD1010 - CUSTOMER REWARD SUMMARY WITH EXTERNAL'.
021400     DISPLAY '          MONTHLY MULTIPLIER.'.
021500     DISPLAY 'ENTER CUSTOMER ID (10 CHARACTERS) : '.
021600     ACCEPT WS-REQ-CUST-ID.
021700     DISPLAY 'ENTER START DATE (CCYYMMDD)        : '.
021800     ACCEPT WS-REQ-START-DATE.
021900     DISPLAY 'ENTER END DATE   (CCYYMMDD)        : '.
022000     ACCEPT WS-REQ-END-DATE.
022100*
022200 150000-FIND-CUSTOMER.
022300*
022400     PERFORM 220000-READ-CUSTOMER-RECORD
022500         THRU 220099-EXIT.
022600     PERFORM 155000-TEST-ONE-CUSTOMER
022700         THRU 155099-EXIT
022800         UNTIL CUSTFILE-AT-END
022900            OR CUSTOMER-WAS-FOUND.
023000*
023100     IF NOT CUSTOMER-WAS-FOUND
023200         DISPLAY 'RWD1010 - CUSTOMER NOT FOUND: '
023300             WS-REQ-CUST-ID
023400     END-IF.
023500*
023600 150099-EXIT.
023700     EXIT.
023800*
023900 155000-TEST-ONE-CUSTOMER.
024000*
024100     IF CM-CUST-ID = WS-REQ-CUST-ID
024200         MOVE 'Y' TO CUSTOMER-FOUND-SWITCH
024300         GO TO 155099-EXIT
024400     END-IF.
024500     PERFORM 220000-READ-CUSTOMER-RECORD
024600         THRU 220099-EXIT.
024700*
024800 155099-EXIT.
024900     EXIT.
025000*
025100 160000-VALIDATE-DATE-RANGE.
025200*
025300     IF WS-REQ-START-DATE > WS-REQ-END-DATE
025400         MOVE 'N' TO DATE-RANGE-OK-SWITCH
025500         DISPLAY 'RWD1010 - INVALID DATE RANGE: START '
025600             WS-REQ-START-DATE ' AFTER END '
025700             WS-REQ-END-DATE
025800     ELSE
025900         MOVE 'Y' TO DATE-RANGE-OK-SWITCH
026000     END-IF.
026100*
026200 160099-EXIT.
026300     EXIT.
026400*
026500*----------------------------------------------------------------
026600* 180000-LOAD-MULTIPLIER-TABLE - CARREGA O ARQUIVO INTEIRO EM
026700* MEMORIA UMA SO VEZ; NAO HA ARQUIVO INDEXADO DISPONIVEL PARA
026800* ESTA PEQUENA TABELA DE CONSULTA.
026900*----------------------------------------------------------------
027000 180000-LOAD-MULTIPLIER-TABLE.
027100*
027200     MOVE ZERO TO WS-MULTIPLIER-COUNT.
027300     PERFORM 185000-READ-MULTIPLIER-RECORD
027400         THRU 185099-EXIT
027500         UNTIL MULTFILE-AT-END.
027600     CLOSE MULTFILE.
027700*
027800 180099-EXIT.
027900     EXIT.
028000*
028100 185000-READ-MULTIPLIER-RECORD.
028200*
028300     READ MULTFILE
028400         AT END
028500             MOVE 'Y' TO MULTFILE-EOF-SWITCH
028600             GO TO 185099-EXIT
028700     END-READ.
028800     IF NOT MU-VALUE-IS-STANDARD
028900         ADD 1 TO WS-BONUS-MONTH-COUNT
029000     END-IF.
029100     IF WS-MULTIPLIER-COUNT NOT < 60
029200         DISPLAY 'RWD1010 - MULTIPLIER TABLE FULL, RECORD '
029300             'DROPPED: ' MU-MONTH-KEY
029400         GO TO 185099-EXIT
029500     END-IF.
029600     ADD 1 TO WS-MULTIPLIER-COUNT.
029700     MOVE MU-MONTH-KEY TO WM-MONTH-KEY(WS-MULTIPLIER-COUNT).
029800     MOVE MU-VALUE     TO WM-VALUE(WS-MULTIPLIER-COUNT).
029900*
030000 185099-EXIT.
030100     EXIT.
030200*
030300 200000-PROCESS-TRANSACTIONS.
030400*
030500     IF WTB-CUST-ID = WS-REQ-CUST-ID
030600         AND WTB-DATE >= WS-REQ-START-DATE
030700         AND WTB-DATE <= WS-REQ-END-DATE
030800         PERFORM 260000-APPLY-ONE-TRANSACTION
030900             THRU 260099-EXIT
031000     END-IF.
031100     PERFORM 210000-READ-TRANSACTION-RECORD
031200         THRU 210099-EXIT.
031300*
031400 200099-EXIT.
031500     EXIT.
031600*
031700 210000-READ-TRANSACTION-RECORD.
031800*
031900     READ TRANFILE
032000         AT END
032100             MOVE 'Y' TO TRANFILE-EOF-SWITCH
032200             GO TO 210099-EXIT
032300     END-READ.
032400     IF NOT TRD-TXN-MONTH-VALID
032500         DISPLAY 'RWD1010 - BAD MONTH ON TXN: ' TR-TXN-ID
032600     END-IF.
032700     ADD 1 TO WS-TXN-COUNT.
032800     MOVE TR-TXN-ID      TO WTB-TXN-ID.
032900     MOVE TR-TXN-CUST-ID TO WTB-CUST-ID.
033000     MOVE TR-TXN-AMOUNT  TO WTB-AMOUNT.
033100     MOVE TR-TXN-DATE    TO WTB-DATE.
033200*
033300 210099-EXIT.
033400     EXIT.
033500*
033600 220000-READ-CUSTOMER-RECORD.
033700*
033800     READ CUSTFILE
033900         AT END
034000             MOVE 'Y' TO CUSTFILE-EOF-SWITCH
034100     END-READ.
034200*
034300 220099-EXIT.
034400     EXIT.
034500*
034600 240000-INIT-MONTH-TABLE.
034700*
034800     MOVE ZERO TO WS-MONTH-COUNT.
034900     MOVE ZERO TO WS-TOTAL-POINTS.
035000     PERFORM 245000-CLEAR-ONE-MONTH-ENTRY
035100         VARYING WS-LOOP-SUB FROM 1 BY 1
035200         UNTIL WS-LOOP-SUB > 60.
035300*
035400 245000-CLEAR-ONE-MONTH-ENTRY.
035500*
035600     MOVE SPACES TO MT-MONTH-KEY(WS-LOOP-SUB).
035700     MOVE ZERO   TO MT-POINTS(WS-LOOP-SUB).
035800*
035900 260000-APPLY-ONE-TRANSACTION.
036000*
036100     ADD 1 TO WS-MATCH-COUNT.
036200     MOVE WTBD-YEAR  TO WS-BUILD-YEAR.
036300     MOVE WTBD-MONTH TO WS-BUILD-MONTH.
036400     PERFORM 500000-CALCULATE-TIER-POINTS
036500         THRU 500099-EXIT.
036600     PERFORM 600000-FETCH-REWARD-MULTIPLIER
036700         THRU 600099-EXIT.
036800     COMPUTE WS-FINAL-POINTS =
036900         WS-POINTS * WS-MULTIPLIER-VALUE.
037000     PERFORM 265000-POST-MONTH-TABLE
037100         THRU 265099-EXIT.
037200*
037300 260099-EXIT.
037400     EXIT.
037500*
037600 265000-POST-MONTH-TABLE.
037700*
037800     IF WS-MONTH-COUNT > ZERO
037900         AND MT-MONTH-KEY(WS-MONTH-COUNT) = WS-BUILD-KEY
038000         ADD WS-FINAL-POINTS TO MT-POINTS(WS-MONTH-COUNT)
038100         GO TO 265099-EXIT
038200     END-IF.
038300*
038400     IF WS-MONTH-COUNT NOT < 60
038500         DISPLAY 'RWD1010 - MONTH TABLE FULL, MONTH DROPPED: '
038600             WS-BUILD-KEY ' CUSTOMER ' WS-REQ-CUST-ID
038700         GO TO 265099-EXIT
038800     END-IF.
038900     ADD 1 TO WS-MONTH-COUNT.
039000     MOVE WS-BUILD-KEY     TO MT-MONTH-KEY(WS-MONTH-COUNT).
039100     MOVE WS-FINAL-POINTS  TO MT-POINTS(WS-MONTH-COUNT).
039200*
039300 265099-EXIT.
039400     EXIT.
039500*
039600 300000-WRITE-CUSTOMER-SUMMARY.
039700*
039800     MOVE ZERO TO WS-TOTAL-POINTS.
039900     PERFORM 305000-SUM-ONE-MONTH
040000         VARYING WS-LOOP-SUB FROM 1 BY 1
040100         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
040200*
040300     MOVE SPACES          TO PRINT-AREA.
040400     MOVE CM-CUST-ID       TO SH-CUST-ID.
040500     MOVE CM-CUST-NAME     TO SH-CUST-NAME.
040600     MOVE WS-TOTAL-POINTS  TO SH-TOTAL-POINTS.
040700     MOVE WS-MONTH-COUNT   TO SH-MONTHLY-COUNT.
040800     WRITE RWDRPT-RECORD FROM SUMMARY-HEADER-LINE.
040900*
041000     PERFORM 310000-WRITE-MONTHLY-DETAIL
041100         THRU 310099-EXIT
041200         VARYING WS-LOOP-SUB FROM 1 BY 1
041300         UNTIL WS-LOOP-SUB > WS-MONTH-COUNT.
041400*
041500 305000-SUM-ONE-MONTH.
041600*
041700     ADD MT-POINTS(WS-LOOP-SUB) TO WS-TOTAL-POINTS.
041800*
041900 310000-WRITE-MONTHLY-DETAIL.
042000*
042100     MOVE SPACES TO PRINT-AREA.
042200     MOVE WMP-YEAR(WS-LOOP-SUB)  TO MD-YEAR.
042300     MOVE WMP-MONTH(WS-LOOP-SUB) TO WS-MONTH-NUMBER.
042400     MOVE WS-MONTH-NAME-ENTRY(WS-MONTH-NUMBER)
042500         TO MD-MONTH-NAME.
042600     MOVE MT-POINTS(WS-LOOP-SUB) TO MD-POINTS.
042700     WRITE RWDRPT-RECORD FROM MONTHLY-DETAIL-LINE.
042800*
042900 310099-EXIT.
043000     EXIT.
043100*
043200*----------------------------------------------------------------
043300* 500000-CALCULATE-TIER-POINTS - MESMA FORMULA DO RWD1000,
043400* RWD1005 E CALC1002.
043500*----------------------------------------------------------------
043600 500000-CALCULATE-TIER-POINTS.
043700*
043800     MOVE ZERO TO WS-POINTS.
043900*
044000     IF WTB-AMOUNT NOT > 50.00
044100         GO TO 500099-EXIT
044200     END-IF.
044300*
044400     IF WTB-AMOUNT NOT > 100.00
044500         COMPUTE WS-DIFF-1 = WTB-AMOUNT - 50.00
044600         MOVE WS-DIFF-1 TO WS-DIFF-1-WHOLE
044700         MOVE WS-DIFF-1-WHOLE TO WS-POINTS
044800         GO TO 500099-EXIT
044900     END-IF.
045000*
045100     COMPUTE WS-DIFF-2 = WTB-AMOUNT - 100.00.
045200     MOVE WS-DIFF-2 TO WS-DIFF-2-WHOLE.
045300     COMPUTE WS-POINTS = 50 + (2 * WS-DIFF-2-WHOLE).
045400*
045500 500099-EXIT.
045600     EXIT.
045700*
045800*----------------------------------------------------------------
045900* 600000-FETCH-REWARD-MULTIPLIER - PROCURA A CHAVE DO MES
046000* (WS-BUILD-KEY) NA TABELA WS-MULTIPLIER-ENTRY.  O PADRAO 1 E
046100* ARMADO ANTES DA PESQUISA; SE A CHAVE NAO FOR ENCONTRADA (OU A
046200* TABELA ESTIVER VAZIA), O PADRAO PERMANECE - NAO E TRATADO
046300* COMO ERRO, O PROCESSAMENTO CONTINUA NORMALMENTE.
046400*----------------------------------------------------------------
046500 600000-FETCH-REWARD-MULTIPLIER.
046600*
046700     MOVE 1 TO WS-MULTIPLIER-VALUE.
046800*
046900     IF WS-MULTIPLIER-COUNT = ZERO
047000         GO TO 600099-EXIT
047100     END-IF.
047200*
047300     SET WM-IDX TO 1.
047400     SEARCH WS-MULTIPLIER-ENTRY
047500         AT END
047600             GO TO 600099-EXIT
047700         WHEN WM-MONTH-KEY(WM-IDX) = WS-BUILD-KEY
047800             MOVE WM-VALUE(WM-IDX) TO WS-MULTIPLIER-VALUE
047900     END-SEARCH.
048000*
048100 600099-EXIT.
048200     EXIT.

000100*================================================================
000200* COPY MEMBER : RWDCUST
000300* SISTEMA     : RWD - REWARD POINTS BATCH SUBSYSTEM
000400* TIPO OBJETO : COPY COBOL (FD LAYOUT)
000500* FINALIDADE  : LAYOUT DO CADASTRO DE CLIENTES (CUSTOMER-FILE)
000600*               USADO PELOS PROGRAMAS RWD1000, RWD1005, RWD1010.
000700*================================================================
000800* VRS AUTOR             ALTERACAO                     DATA
000900* ---------------------------------------------------------------
001000* 001 F6015650-JULIO    IMPLANTACAO                   1991-02-11  RWDCUST 
001100* 002 F6015650-JULIO    AJUSTE NOME PARA 40 POSICOES  1993-07-06  RWDCUST 
001200* 003 J.TORRES          INCLUIDO REDEFINES NOME-PARTES 1996-04-22 RWDCUST 
001300* 004 M.SANTANA         REVISAO Y2K - SEM IMPACTO      1999-01-15 RWDCUST 
001400*================================================================
001500*
001600*----------------------------------------------------------------
001700* CUSTOMER-MASTER-RECORD - UM REGISTRO POR CLIENTE, 50 BYTES
001800* FIXOS.  NAO HA FILLER DE PREENCHIMENTO NESTE RECORD - O
001900* TAMANHO DE 50 E CONTRATUAL COM O ARQUIVO DE ENTRADA E NAO
002000* PODE SER ALTERADO SEM MUDAR O LAYOUT DO CUSTOMER-FILE.
002100*----------------------------------------------------------------
002200 01  CUSTOMER-MASTER-RECORD.
002300     03  CM-CUST-ID          PIC X(10).
002400     03  CM-CUST-NAME        PIC X(40).
002500*
002600*----------------------------------------------------------------
002700* REDEFINES DO NOME DO CLIENTE EM DUAS METADES, USADO PELAS
002800* ROTINAS DE IMPRESSAO QUE PRECISAM TRUNCAR/REALINHAR O NOME
002900* EM DUAS LINHAS DE RELATORIO (VER RWDRPT).
003000*----------------------------------------------------------------
003100 01  CM-CUST-NAME-PARTS REDEFINES CUSTOMER-MASTER-RECORD.
003200     03  CMP-CUST-ID         PIC X(10).
003300     03  CMP-NAME-FIRST-HALF PIC X(20).
003400     03  CMP-NAME-LAST-HALF  PIC X(20).

000100*================================================================
000200* COPY MEMBER : RWDMULT
000300* SISTEMA     : RWD - REWARD POINTS BATCH SUBSYSTEM
000400* TIPO OBJETO : COPY COBOL (FD LAYOUT)
000500* FINALIDADE  : LAYOUT DO ARQUIVO DE MULTIPLICADOR MENSAL
000600*               (MULTIPLIER-FILE), USADO PELO PROGRAMA RWD1010.
000700*================================================================
000800* VRS AUTOR             ALTERACAO                     DATA
000900* ---------------------------------------------------------------
001000* 001 J.TORRES          IMPLANTACAO - MULTIPLICADOR    1997-06-18 RWDMULT
001100* 002 RSN               CONDITION-NAME PARA MES PADRAO 2002-03-11 RWDMULT
001200*                       (SEM AJUSTE) - VIDE CR-0327
001300*================================================================
001400*
001500*----------------------------------------------------------------
001600* MULTIPLIER-RECORD - UM REGISTRO POR MES, 10 BYTES FIXOS.
001700*----------------------------------------------------------------
001800 01  MULTIPLIER-RECORD.
001900     03  MU-MONTH-KEY        PIC X(07).
002000     03  MU-VALUE            PIC 9(03).
002100         88  MU-VALUE-IS-STANDARD     VALUE 1.

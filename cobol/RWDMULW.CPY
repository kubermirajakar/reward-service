000100*================================================================
000200* COPY MEMBER : RWDMULW
000300* SISTEMA     : RWD - REWARD POINTS BATCH SUBSYSTEM
000400* TIPO OBJETO : COPY COBOL (TABELA EM MEMORIA - WORKING-STORAGE)
000500* FINALIDADE  : TABELA OCCURS DO MULTIPLICADOR MENSAL, CARREGADA
000600*               NA ABERTURA DO PASSO PELO PROGRAMA RWD1010 A
000700*               PARTIR DO MULTIPLIER-FILE (NAO HA ARQUIVO
000800*               INDEXADO DISPONIVEL PARA ESTA TABELA).
000900*================================================================
001000* VRS AUTOR             ALTERACAO                     DATA
001100* ---------------------------------------------------------------
001200* 001 J.TORRES          IMPLANTACAO - MULTIPLICADOR    1997-06-18 RWDMULW 
001300* 002 M.SANTANA         AUMENTO TABELA PARA 60 MESES    2001-03-02RWDMULW 
001400*================================================================
001500*
001600*----------------------------------------------------------------
001700* WS-MULTIPLIER-TABLE - PESQUISADA POR SEARCH NA CHAVE
001800* WM-MONTH-KEY.  QUANDO A CHAVE DO MES NAO CONSTAR DA TABELA, O
001900* MULTIPLICADOR PADRAO DE 1 ARMADO EM WS-MULTIPLIER-VALUE ANTES
002000* DA PESQUISA PERMANECE INALTERADO (VIDE RWD1010, PAR. 600000).
002100*----------------------------------------------------------------
002200 01  WS-MULTIPLIER-TABLE.
002300     03  WS-MULTIPLIER-COUNT     PIC 9(03)    COMP.
002400     03  WS-MULTIPLIER-ENTRY OCCURS 60 TIMES
002500             INDEXED BY WM-IDX
002600             ASCENDING KEY IS WM-MONTH-KEY.
002700         05  WM-MONTH-KEY         PIC X(07).
002800         05  WM-VALUE             PIC 9(03).
002900*
003000*----------------------------------------------------------------
003100* REDEFINES DA ENTRADA DA TABELA EM FORMATO NUMERICO PURO DO
003200* MES, USADO QUANDO O MULTIPLICADOR PRECISA SER COMPARADO COM
003300* A CHAVE DE MES EM FORMA 9(06) EM VEZ DE X(07).
003400*----------------------------------------------------------------
003500 01  WM-ENTRY-NUMERIC-VIEW REDEFINES WS-MULTIPLIER-TABLE.
003600     03  FILLER                   PIC 9(03).
003700     03  WM-NUMERIC-ENTRY OCCURS 60 TIMES.
003800         05  WM-YEAR-MONTH-N       PIC 9(06).
003900         05  WM-DASH-FILLER        PIC X(01).
004000         05  WM-VALUE-N            PIC 9(03).

000100*================================================================
000200* COPY MEMBER : RWDRPT
000300* SISTEMA     : RWD - REWARD POINTS BATCH SUBSYSTEM
000400* TIPO OBJETO : COPY COBOL (LAYOUT DE IMPRESSAO)
000500* FINALIDADE  : LINHAS DO RELATORIO REWARD-SUMMARY-FILE - UM
000600*               BLOCO CABECALHO POR CLIENTE SEGUIDO DE ZERO OU
000700*               MAIS LINHAS DE DETALHE MENSAL.
000800*================================================================
000900* VRS AUTOR             ALTERACAO                     DATA
001000* ---------------------------------------------------------------
001100* 001 F6015650-JULIO    IMPLANTACAO                   1991-02-18  RWDRPT
001200* 002 J.TORRES          TABELA DE NOMES DE MES PT/EN   1994-09-03 RWDRPT
001300* 003 M.SANTANA         AJUSTE COLUNA TOTAL PARA 9(09) 1999-02-09 RWDRPT
001400* 004 RSN               TABELA MENSAL DE 12 PARA 60    2001-07-19 RWDRPT
001500*                       ENTRADAS - 12 SO COBRIA UM ANO
001600*                       DE HISTORICO POR CLIENTE, E O
001700*                       LOTE LE O TRANSACTION-FILE TODO
001800*                       SEM FILTRO DE DATA (VIDE CR-0268
001900*                       NOS PROGRAMAS CHAMADORES PARA O
002000*                       TRAVAMENTO DE ESTOURO DA TABELA).
002100*================================================================
002200*
002300*----------------------------------------------------------------
002400* WS-MONTH-TABLE - ACUMULADOR EM MEMORIA DE PONTOS POR MES,
002500* DENTRO DO CLIENTE CORRENTE.  QUEBRA DE CONTROLE EM CCYY-MM.
002600* 60 ENTRADAS COBREM 5 ANOS DE HISTORICO MENSAL POR CLIENTE;
002700* O PROGRAMA CHAMADOR DEVE TRAVAR (DISPLAY E DESCARTE) SE A
002800* CONTAGEM CHEGAR A 60 SEM ENCONTRAR O MES - NAO GRAVAR FORA
002900* DOS LIMITES DA TABELA.
003000*----------------------------------------------------------------
003100 01  WS-MONTH-TABLE.
003200     03  WS-MONTH-COUNT      PIC 9(02)    COMP.
003300     03  WS-MONTH-ENTRY OCCURS 60 TIMES
003400             INDEXED BY MT-IDX.
003500         05  MT-MONTH-KEY     PIC X(07).
003600         05  MT-POINTS        PIC 9(07).
003700*
003800*----------------------------------------------------------------
003900* REDEFINES DA ENTRADA DE MES EM ANO/MES NUMERICOS SEPARADOS,
004000* USADO NA FORMATACAO DO NOME COMPLETO DO MES (MP-MONTH-NAME).
004100*----------------------------------------------------------------
004200 01  WS-MONTH-ENTRY-PARTS REDEFINES WS-MONTH-TABLE.
004300     03  FILLER               PIC 9(02).
004400     03  WS-MONTH-PARTS-ENTRY OCCURS 60 TIMES.
004500         05  WMP-YEAR          PIC 9(04).
004600         05  WMP-DASH          PIC X(01).
004700         05  WMP-MONTH         PIC 9(02).
004800         05  WMP-POINTS        PIC 9(07).
004900*
005000*----------------------------------------------------------------
005100* TABELA DE NOMES DE MES EM INGLES, CARREGADA POR VALUE NA
005200* WORKING-STORAGE DO PROGRAMA CHAMADOR.  PESQUISADA PELO NUMERO
005300* DO MES (01-12) PARA PRODUZIR MP-MONTH-NAME.
005400*----------------------------------------------------------------
005500 01  WS-MONTH-NAME-TABLE.
005600     03  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
005700             PIC X(09) VALUE SPACES.
005800*
005900*----------------------------------------------------------------
006000* PRINT-AREA E AS DUAS LINHAS QUE A REDEFINEM - CABECALHO DE
006100* CLIENTE E DETALHE MENSAL.  AMBAS OCUPAM A MESMA POSICAO DE
006200* MEMORIA; SOMENTE UMA E MOVIDA/GRAVADA POR VEZ.
006300*----------------------------------------------------------------
006400 01  PRINT-AREA               PIC X(132).
006500*
006600 01  SUMMARY-HEADER-LINE REDEFINES PRINT-AREA.
006700     03  SH-CUST-ID           PIC X(10).
006800     03  FILLER               PIC X(04) VALUE SPACES.
006900     03  SH-CUST-NAME         PIC X(40).
007000     03  FILLER               PIC X(04) VALUE SPACES.
007100     03  SH-TOTAL-POINTS      PIC ZZZ,ZZZ,ZZ9.
007200     03  FILLER               PIC X(02) VALUE SPACES.
007300     03  SH-MONTHLY-COUNT     PIC Z9.
007400     03  FILLER               PIC X(59) VALUE SPACES.
007500*
007600 01  MONTHLY-DETAIL-LINE REDEFINES PRINT-AREA.
007700     03  FILLER               PIC X(03) VALUE SPACES.
007800     03  MD-YEAR              PIC 9(04).
007900     03  FILLER               PIC X(02) VALUE SPACES.
008000     03  MD-MONTH-NAME        PIC X(09).
008100     03  FILLER               PIC X(06) VALUE SPACES.
008200     03  MD-POINTS            PIC Z,ZZZ,ZZ9.
008300     03  FILLER               PIC X(99) VALUE SPACES.

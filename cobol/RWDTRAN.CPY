000100*================================================================
000200* COPY MEMBER : RWDTRAN
000300* SISTEMA     : RWD - REWARD POINTS BATCH SUBSYSTEM
000400* TIPO OBJETO : COPY COBOL (FD LAYOUT)
000500* FINALIDADE  : LAYOUT DO DETALHE DE TRANSACOES (TRANSACTION-FILE)
000600*               USADO PELOS PROGRAMAS RWD1000, RWD1005, RWD1010.
000700*================================================================
000800* VRS AUTOR             ALTERACAO                     DATA
000900* ---------------------------------------------------------------
001000* 001 F6015650-JULIO    IMPLANTACAO                   1991-02-11  RWDTRAN
001100* 002 J.TORRES          INCLUIDO REDEFINES DATA AAMMDD 1994-09-03 RWDTRAN
001200* 003 M.SANTANA         REVISAO Y2K - DATA PASSA A CCYY 1999-02-09RWDTRAN
001300* 004 RSN               CONDITION-NAME PARA MES VALIDO 2002-03-11 RWDTRAN
001400*                       NA DATA DA TRANSACAO - VIDE CR-0327
001500*================================================================
001600*
001700*----------------------------------------------------------------
001800* TRANSACTION-RECORD - UM REGISTRO POR TRANSACAO DE COMPRA.
001900* ARQUIVO PRESUMIDO EM ORDEM ASCENDENTE DE TXN-CUST-ID E DENTRO
002000* DO CLIENTE EM ORDEM ASCENDENTE DE TXN-DATE (VIDE JCL DE SORT
002100* QUE ANTECEDE ESTE PASSO NO FLUXO NOTURNO).
002200*----------------------------------------------------------------
002300 01  TRANSACTION-RECORD.
002400     03  TR-TXN-ID           PIC 9(09).
002500     03  TR-TXN-CUST-ID      PIC X(10).
002600     03  TR-TXN-AMOUNT       PIC S9(07)V9(02).
002700     03  TR-TXN-DATE         PIC 9(08).
002800*
002900*----------------------------------------------------------------
003000* REDEFINES DA DATA DA TRANSACAO EM ANO/MES/DIA SEPARADOS, PARA
003100* MONTAGEM DA CHAVE DE MES (CCYY-MM) USADA NA QUEBRA DE CONTROLE
003200* MENSAL SEM PRECISAR DE FUNCAO INTRINSECA DE DATA.  O
003300* CONDITION-NAME TRD-TXN-MONTH-VALID E TESTADO NA LEITURA PELOS
003400* PROGRAMAS CHAMADORES ANTES DE MONTAR A CHAVE, POIS UM MES FORA
003500* DE 01-12 CORROMPERIA A PESQUISA NA TABELA DE NOMES DE MES.
003600*----------------------------------------------------------------
003700 01  TR-TXN-DATE-PARTS REDEFINES TRANSACTION-RECORD.
003800     03  FILLER              PIC X(20).
003900     03  TRD-TXN-YEAR        PIC 9(04).
004000     03  TRD-TXN-MONTH       PIC 9(02).
004100         88  TRD-TXN-MONTH-VALID       VALUES 01 THRU 12.
004200     03  TRD-TXN-DAY         PIC 9(02).
